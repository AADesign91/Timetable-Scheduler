000100******************************************************************
000200* FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300* NUCLEO DE REFORCO ESCOLAR - ESCALONAMENTO DE AULAS            *
000400* PROGRAMA    : TTBLOAD                                         *
000500* FINALIDADE  : CARGA E VALIDACAO DOS DADOS DE ENTRADA DO       *
000600*               ESCALONAMENTO (CAMPUS, ALUNOS, PROFESSOR)       *
000700* ARQUIVOS    : RUN-CONTROL, CAMPUS-CONFIG, STUDENT,            *
000800*               TEACHER-CONSTRAINT (ENTRADA)                    *
000900*               STUDENT-WORK, RUN-WORK, CONFLICT (SAIDA)        *
001000* PROGRAMA(S) : CHAMA TTBSCHD.EXE AO TERMINO                    *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     TTBLOAD-COB.
001400 AUTHOR.         E. P. VILELA.
001500 INSTALLATION.   FESP - NUCLEO DE REFORCO ESCOLAR.
001600 DATE-WRITTEN.   14/03/1989.
001700 DATE-COMPILED.
001800 SECURITY.       USO INTERNO - NUCLEO DE REFORCO ESCOLAR.
001900*
002000*-----------------------------------------------------------*
002100*                 H I S T O R I C O   D E                   *
002200*              M A N U T E N C O E S   D O   F O N T E      *
002300*-----------------------------------------------------------*
002400* VRS   DATA         PROG.   DESCRICAO
002500* 1.0   14/03/1989   EPV     IMPLANTACAO - CARGA DE ALUNOS E
002600*                            CAMPUS PARA O ESCALONAMENTO.
002700* 1.1   02/05/1989   EPV     INCLUIDA VALIDACAO DE ALUNO SEM
002800*                            HORARIO DISPONIVEL (CONFLICT).
002900* 1.2   19/09/1990   RCS     CORRIGIDA DUPLICIDADE DE ALUNO NO
003000*                            ARQUIVO STUDENT (CHAVE = NOME).
003100* 1.3   07/02/1991   RCS     TABELA DE RESTRICAO DO PROFESSOR
003200*                            PASSOU A ADMITIR ATE 6 DIAS.
003300* 1.4   23/08/1992   EPV     GRAVACAO DO ARQUIVO RUN-WORK PARA
003400*                            USO DO TTBSCHD E DO TTBRPT.
003500* 1.5   11/01/1994   MSN     REVISAO DE COMENTARIOS E LIMPEZA
003600*                            DE VARIAVEIS NAO UTILIZADAS.
003700* 1.6   30/06/1995   MSN     INCLUSAO DO CAMPUS40 (8 SLOTS DE
003800*                            40 MINUTOS) NA CARGA DE CAMPUS.
003900* 1.7   03/03/1997   RCS     CAMPUS DESCONHECIDO OU EM BRANCO
004000*                            PASSA A ASSUMIR CAMPUS30.
004100* 1.8   14/11/1998   MSN     AJUSTE DE VIRADA DE SECULO - CAMPO
004200*                            DE ANO NAO E UTILIZADO NESTE
004300*                            PROGRAMA, SEM IMPACTO Y2K.
004400* 1.9   22/02/1999   MSN     REVISAO GERAL PARA O ANO 2000 -
004500*                            NENHUM CAMPO DE DATA COM 2 DIGITOS
004600*                            DE ANO NESTE FONTE.
004700* 2.0   09/10/2001   EPV     REQ. 4471 - RESPEITAR ORDEM DE
004800*                            ENTRADA DO ARQUIVO STUDENT NO
004900*                            MONTE DA TABELA (WKS-STU-TAB).
005000* 2.1   17/06/2004   RCS     REQ. 5108 - MENSAGEM DE CONFLITO
005100*                            REFORMATADA CONFORME PADRAO DO
005200*                            RELATORIO DE ESCALONAMENTO.
005300* 2.2   03/03/2006   JAF     REQ. 5390 - INCLUIDA CONFERENCIA DO
005400*                            FILE STATUS APOS CADA OPEN EM
005500*                            0100-ABRE-ARQUIVOS (FALTAVA DESDE A
005600*                            IMPLANTACAO - RODADA COM STUDENT.DAT
005700*                            AUSENTE TERMINAVA SEM AVISO).
005800* 2.3   19/09/2006   JAF     REQ. 5417 - MENSAGEM DE CONFLITO DO
005900*                            ALUNO SEM DISPONIBILIDADE (0800) DEIXOU
006000*                            DE COLAR OS BRANCOS DE STU-NAME NO
006100*                            MEIO DA FRASE - NOME AGORA E CORTADO
006200*                            IGUAL AO ROTULO DE GRUPO DO TTBSCHD
006300*                            ANTES DE MONTAR A MENSAGEM COM STRING.
006400* 2.4   19/09/2006   JAF     REQ. 5417 - INCLUIDO SPECIAL-NAMES COM
006500*                            CONSOLE IS CONSOLE-DEVICE PARA AS
006600*                            MENSAGENS DE ARQUIVO AUSENTE/EM ERRO,
006700*                            CONFORME PADRAO DE CONFIGURATION
006800*                            SECTION DO SETOR.
006900*-----------------------------------------------------------*
      
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     CONSOLE IS CONSOLE-DEVICE.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
      
007600     SELECT RUN-CONTROL   ASSIGN TO DISK
007700                 FILE STATUS STATUS-RUNCTL.
      
007800     SELECT CAMPUS-CONFIG ASSIGN TO DISK
007900                 FILE STATUS STATUS-CAMPUS.
      
008000     SELECT STUDENT       ASSIGN TO DISK
008100                 FILE STATUS STATUS-STUDENT.
      
008200     SELECT TEACHER-CONSTRAINT ASSIGN TO DISK
008300                 FILE STATUS STATUS-TCH.
      
008400     SELECT STUDENT-WORK  ASSIGN TO DISK
008500                 FILE STATUS STATUS-STUDWK.
      
008600     SELECT RUN-WORK      ASSIGN TO DISK
008700                 FILE STATUS STATUS-RUNWK.
      
008800     SELECT CONFLICT      ASSIGN TO DISK
008900                 FILE STATUS STATUS-CONFLICT.
      
009000 DATA DIVISION.
009100 FILE SECTION.
      
009200 FD  RUN-CONTROL
009300     LABEL RECORD STANDARD
009400     VALUE OF FILE-ID 'RUNCTL.DAT'
009500     RECORD CONTAINS 10 CHARACTERS.
      
009600 01  REG-RUN-CONTROL.
009700     05  RUN-CAMPUS              PIC X(10).
      
009800 FD  CAMPUS-CONFIG
009900     LABEL RECORD STANDARD
010000     VALUE OF FILE-ID 'CAMPUS.DAT'
010100     RECORD CONTAINS 162 CHARACTERS.
      
010200 01  REG-CAMPUS-CONFIG.
010300     05  CAMPUS-ID               PIC X(10).
010400     05  CAMPUS-LABEL            PIC X(40).
010500     05  SLOT-COUNT              PIC 9(02).
010600     05  SLOT-LABEL OCCURS 10 TIMES
010700                                 PIC X(11).
      
010800 FD  STUDENT
010900     LABEL RECORD STANDARD
011000     VALUE OF FILE-ID 'STUDENT.DAT'
011100     RECORD CONTAINS 82 CHARACTERS.
      
011200 01  REG-STUDENT.
011300     05  STU-NAME                PIC X(20).
011400     05  STU-PERIODS-NEEDED      PIC 9(02).
011500     05  STU-AVAIL OCCURS 6 TIMES.
011600         10  STU-AVAIL-FLAG OCCURS 10 TIMES
011700                                 PIC X(01).
      
011800 FD  TEACHER-CONSTRAINT
011900     LABEL RECORD STANDARD
012000     VALUE OF FILE-ID 'TCHCONS.DAT'
012100     RECORD CONTAINS 13 CHARACTERS.
      
012200 01  REG-TEACHER-CONSTRAINT.
012300     05  TCH-DAY                 PIC 9(01).
012400     05  TCH-MAX-PER-DAY         PIC 9(02).
012500     05  TCH-UNAVAIL OCCURS 10 TIMES
012600                                 PIC X(01).
      
012700 FD  STUDENT-WORK
012800     LABEL RECORD STANDARD
012900     VALUE OF FILE-ID 'STUDWK.DAT'
013000     RECORD CONTAINS 82 CHARACTERS.
      
013100 01  REG-STUDWK.
013200     05  STW-NAME                PIC X(20).
013300     05  STW-PERIODS-NEEDED      PIC 9(02).
013400     05  STW-AVAIL OCCURS 6 TIMES.
013500         10  STW-AVAIL-FLAG OCCURS 10 TIMES
013600                                 PIC X(01).
      
013700 FD  RUN-WORK
013800     LABEL RECORD STANDARD
013900     VALUE OF FILE-ID 'RUNWK.DAT'
014000     RECORD CONTAINS 234 CHARACTERS.
      
014100 01  REG-RUN-WORK.
014200     05  RUW-CAMPUS-ID           PIC X(10).
014300     05  RUW-CAMPUS-LABEL        PIC X(40).
014400     05  RUW-SLOT-COUNT          PIC 9(02).
014500     05  RUW-SLOT-LABEL OCCURS 10 TIMES
014600                                 PIC X(11).
014700     05  RUW-TEACHER OCCURS 6 TIMES.
014800         10  RUW-TCH-MAX-PER-DAY PIC 9(02).
014900         10  RUW-TCH-UNAVAIL OCCURS 10 TIMES
015000                                 PIC X(01).
      
015100 FD  CONFLICT
015200     LABEL RECORD STANDARD
015300     VALUE OF FILE-ID 'CONFLICT.DAT'
015400     RECORD CONTAINS 160 CHARACTERS.
      
015500 01  REG-CONFLICT.
015600     05  CFL-MESSAGE             PIC X(160).
      
015700 WORKING-STORAGE SECTION.
      
015800 01  WKS-STATUS-BYTES.
015900     05  STATUS-RUNCTL           PIC X(02) VALUE SPACES.
016000     05  STATUS-CAMPUS           PIC X(02) VALUE SPACES.
016100     05  STATUS-STUDENT          PIC X(02) VALUE SPACES.
016200     05  STATUS-TCH              PIC X(02) VALUE SPACES.
016300     05  STATUS-STUDWK           PIC X(02) VALUE SPACES.
016400     05  STATUS-RUNWK            PIC X(02) VALUE SPACES.
016500     05  STATUS-CONFLICT         PIC X(02) VALUE SPACES.
016600     05  FILLER                  PIC X(02) VALUE SPACES.
      
016700* TABELA DE CAMPUS PRE-CADASTRADOS (VALORES FIXOS DO SISTEMA)
016800 01  WKS-CAMPUS-PADRAO.
016900     05  WCP-ENTRADA OCCURS 2 TIMES.
017000         10  WCP-ID              PIC X(10).
017100         10  WCP-LABEL           PIC X(40).
017200         10  WCP-SLOTS           PIC 9(02).
017300         10  WCP-SLOT-LAB OCCURS 10 TIMES
017400                                 PIC X(11).
017500     05  FILLER                  PIC X(01) VALUE SPACES.
      
017600 01  WKS-CAMPUS-PADRAO-R REDEFINES WKS-CAMPUS-PADRAO.
017700     05  WCP-BLOCO               PIC X(324).
017800     05  FILLER                  PIC X(01).
      
017900* CAMPUS RESOLVIDO PARA A EXECUCAO CORRENTE.
018000 01  WKS-CAMPUS-CORRENTE.
018100     05  WCC-ID                  PIC X(10) VALUE SPACES.
018200     05  WCC-LABEL               PIC X(40) VALUE SPACES.
018300     05  WCC-SLOTS               PIC 9(02) VALUE ZEROS.
018400     05  WCC-SLOT-LAB OCCURS 10 TIMES
018500                                 PIC X(11).
018600     05  FILLER                  PIC X(01) VALUE SPACES.
      
018700 01  WKS-CAMPUS-CORRENTE-R REDEFINES WKS-CAMPUS-CORRENTE.
018800     05  WCC-BLOCO-FIXO          PIC X(53).
018900     05  WCC-BLOCO-SLOTS         PIC X(110).
019000     05  FILLER                  PIC X(01).
      
019100* TABELA DE RESTRICOES DO PROFESSOR, INDEXADA PELO DIA (1-6)
019200 01  WKS-TEACHER-TAB.
019300     05  WTT-DIA OCCURS 6 TIMES.
019400         10  WTT-MAX-PER-DAY     PIC 9(02) VALUE ZEROS.
019500         10  WTT-UNAVAIL OCCURS 10 TIMES
019600                                 PIC X(01) VALUE 'N'.
019700     05  FILLER                  PIC X(01) VALUE SPACES.
      
019800 01  WKS-TEACHER-TAB-R REDEFINES WKS-TEACHER-TAB.
019900     05  WTT-BLOCO               PIC X(72).
020000     05  FILLER                  PIC X(01).
      
020100* TABELA DE ALUNOS EM MEMORIA - CHAVE = NOME, ULTIMO REGISTRO
020200* COM O MESMO NOME SOBREPOE O ANTERIOR (REQ. R1.5)
020300 01  WKS-STU-TAB.
020400     05  WST-QTDE                PIC 9(03) COMP VALUE ZEROS.
020500     05  WST-ENTRADA OCCURS 60 TIMES.
020600         10  WST-NOME            PIC X(20) VALUE SPACES.
020700         10  WST-PERIODOS        PIC 9(02) VALUE ZEROS.
020800         10  WST-DISP OCCURS 6 TIMES.
020900             15  WST-DISP-FLAG OCCURS 10 TIMES
021000                                 PIC X(01) VALUE 'N'.
021100     05  FILLER                  PIC X(02) VALUE SPACES.
      
021200 01  WKS-CONTADORES.
021300     05  WKC-CAMPUS              PIC 9(01) COMP VALUE ZEROS.
021400     05  WKC-CAMPUS-ACHADO       PIC 9(01) COMP VALUE 1.
021500     05  WKC-DIA                 PIC 9(01) COMP VALUE ZEROS.
021600     05  WKC-SLOT                PIC 9(02) COMP VALUE ZEROS.
021700     05  WKC-STU                 PIC 9(03) COMP VALUE ZEROS.
021800     05  WKC-TOTAL-FLAGS         PIC 9(03) COMP VALUE ZEROS.
021900     05  WKC-POS                 PIC 9(02) COMP VALUE ZEROS.
022000     05  WKC-LEN                 PIC 9(02) COMP VALUE ZEROS.
022100     05  WKC-PTR                 PIC 9(03) COMP VALUE ZEROS.
022200     05  FILLER                  PIC X(01) VALUE SPACES.
      
022300 01  WKS-CHAVES.
022400     05  WFA-STUDENT             PIC X(01) VALUE 'N'.
022500         88  FIM-STUDENT                   VALUE 'S'.
022600     05  WFA-TCH                 PIC X(01) VALUE 'N'.
022700         88  FIM-TCH                       VALUE 'S'.
022800     05  WFA-CAMPUS              PIC X(01) VALUE 'N'.
022900         88  CAMPUS-ENCONTRADO             VALUE 'S'.
023000     05  WFA-CAMPUS-CONFIG       PIC X(01) VALUE 'N'.
023100         88  FIM-CAMPUS-CONFIG             VALUE 'S'.
023200     05  FILLER                  PIC X(01) VALUE SPACES.
      
023300 01  WKS-MENSAGEM.
023400     05  WMS-SUFIXO             PIC X(35) VALUE
023500             ' has no available times selected.'.
023600     05  FILLER                  PIC X(105) VALUE SPACES.
      
023700 PROCEDURE DIVISION.
      
023800 0000-PRINCIPAL.
023900     PERFORM 0100-ABRE-ARQUIVOS
024000         THRU 0100-ABRE-ARQUIVOS-EXIT
024100     PERFORM 0150-CARREGA-CAMPUS-PADRAO
024200         THRU 0150-CARREGA-CAMPUS-PADRAO-EXIT
024300     PERFORM 0200-LE-RUN-CONTROL
024400         THRU 0200-LE-RUN-CONTROL-EXIT
024500     PERFORM 0250-TESTA-CAMPUS
024600         THRU 0250-TESTA-CAMPUS-EXIT
024700         VARYING WKC-CAMPUS FROM 1 BY 1
024800         UNTIL WKC-CAMPUS > 2 OR CAMPUS-ENCONTRADO
024900     PERFORM 0260-CARREGA-SLOTS
025000         THRU 0260-CARREGA-SLOTS-EXIT
025100     PERFORM 0300-LE-STUDENT
025200         THRU 0300-LE-STUDENT-EXIT
025300         UNTIL FIM-STUDENT
025400     PERFORM 0500-LE-TEACHER-CONSTRAINT
025500         THRU 0500-LE-TEACHER-CONSTRAINT-EXIT
025600         UNTIL FIM-TCH
025700     PERFORM 0600-GRAVA-RUN-WORK
025800         THRU 0600-GRAVA-RUN-WORK-EXIT
025900     PERFORM 0700-GRAVA-STUDENT-WORK
026000         THRU 0700-GRAVA-STUDENT-WORK-EXIT
026100         VARYING WKC-STU FROM 1 BY 1
026200         UNTIL WKC-STU > WST-QTDE
026300     PERFORM 0900-FINALIZA
026400         THRU 0900-FINALIZA-EXIT.
      
026500 0100-ABRE-ARQUIVOS.
026600     OPEN INPUT RUN-CONTROL
026700     IF STATUS-RUNCTL NOT = '00'
026800         DISPLAY 'RUNCTL.DAT INEXISTENTE - STATUS ' STATUS-RUNCTL
026900        UPON CONSOLE-DEVICE
027000         STOP RUN
027100     END-IF
027200     OPEN INPUT CAMPUS-CONFIG
027300     IF STATUS-CAMPUS NOT = '00'
027400         DISPLAY 'CAMPUS.DAT INEXISTENTE - STATUS ' STATUS-CAMPUS
027500        UPON CONSOLE-DEVICE
027600         STOP RUN
027700     END-IF
027800     OPEN INPUT STUDENT
027900     IF STATUS-STUDENT NOT = '00'
028000         DISPLAY 'STUDENT.DAT INEXISTENTE - STATUS ' STATUS-STUDENT
028100        UPON CONSOLE-DEVICE
028200         STOP RUN
028300     END-IF
028400     OPEN INPUT TEACHER-CONSTRAINT
028500     IF STATUS-TCH NOT = '00'
028600         DISPLAY 'TCHCONS.DAT INEXISTENTE - STATUS ' STATUS-TCH
028700        UPON CONSOLE-DEVICE
028800         STOP RUN
028900     END-IF
029000     OPEN OUTPUT STUDENT-WORK
029100     IF STATUS-STUDWK NOT = '00'
029200         DISPLAY 'STUDWK.DAT EM ERRO NA CRIACAO - STATUS '
029300                                             STATUS-STUDWK
029400              UPON CONSOLE-DEVICE
029500         STOP RUN
029600     END-IF
029700     OPEN OUTPUT RUN-WORK
029800     IF STATUS-RUNWK NOT = '00'
029900         DISPLAY 'RUNWK.DAT EM ERRO NA CRIACAO - STATUS '
030000                                             STATUS-RUNWK
030100              UPON CONSOLE-DEVICE
030200         STOP RUN
030300     END-IF
030400     OPEN OUTPUT CONFLICT
030500     IF STATUS-CONFLICT NOT = '00'
030600         DISPLAY 'CONFLICT.DAT EM ERRO NA CRIACAO - STATUS '
030700                                             STATUS-CONFLICT
030800              UPON CONSOLE-DEVICE
030900         STOP RUN
031000     END-IF.
031100 0100-ABRE-ARQUIVOS-EXIT.
031200     EXIT.
      
031300* CARGA DAS CONFIGURACOES DE CAMPUS CADASTRADAS NO ARQUIVO
031400* CAMPUS-CONFIG (NORMALMENTE 2 REGISTROS - CAMPUS A E CAMPUS B)
031500* PARA A TABELA WKS-CAMPUS-PADRAO, INDEXADA POR WKC-CAMPUS.
031600 0150-CARREGA-CAMPUS-PADRAO.
031700     MOVE 0 TO WKC-CAMPUS
031800     PERFORM 0152-LE-CAMPUS-CONFIG
031900         THRU 0152-LE-CAMPUS-CONFIG-EXIT
032000         UNTIL FIM-CAMPUS-CONFIG OR WKC-CAMPUS > 2.
032100 0150-CARREGA-CAMPUS-PADRAO-EXIT.
032200     EXIT.

032300 0152-LE-CAMPUS-CONFIG.
032400     READ CAMPUS-CONFIG
032500         AT END
032600             SET FIM-CAMPUS-CONFIG TO TRUE
032700             GO TO 0152-LE-CAMPUS-CONFIG-EXIT
032800     END-READ
032900     ADD 1 TO WKC-CAMPUS
033000     MOVE CAMPUS-ID                TO WCP-ID (WKC-CAMPUS)
033100     MOVE CAMPUS-LABEL             TO WCP-LABEL (WKC-CAMPUS)
033200     MOVE SLOT-COUNT               TO WCP-SLOTS (WKC-CAMPUS)
033300     PERFORM 0154-COPIA-SLOT-PADRAO
033400         THRU 0154-COPIA-SLOT-PADRAO-EXIT
033500         VARYING WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10.
033600 0152-LE-CAMPUS-CONFIG-EXIT.
033700     EXIT.

033800 0154-COPIA-SLOT-PADRAO.
033900     MOVE SLOT-LABEL (WKC-SLOT)
034000               TO WCP-SLOT-LAB (WKC-CAMPUS WKC-SLOT).
034100 0154-COPIA-SLOT-PADRAO-EXIT.
034200     EXIT.
      
034300 0200-LE-RUN-CONTROL.
034400     READ RUN-CONTROL
034500         AT END
034600             MOVE SPACES TO RUN-CAMPUS
034700     END-READ.
034800 0200-LE-RUN-CONTROL-EXIT.
034900     EXIT.
      
035000* REQ. CAMPUS DESCONHECIDO OU EM BRANCO ASSUME CAMPUS30 (VRS
035100* 1.7). WKC-CAMPUS-ACHADO JA NASCE COM 1 (CAMPUS30) E SO MUDA
035200* QUANDO A CHAVE INFORMADA BATE COM UMA DAS DUAS ENTRADAS.
035300 0250-TESTA-CAMPUS.
035400     IF WCP-ID (WKC-CAMPUS) = RUN-CAMPUS
035500         MOVE WKC-CAMPUS TO WKC-CAMPUS-ACHADO
035600         SET CAMPUS-ENCONTRADO TO TRUE
035700     END-IF.
035800 0250-TESTA-CAMPUS-EXIT.
035900     EXIT.
      
036000 0260-CARREGA-SLOTS.
036100     MOVE WCP-ID (WKC-CAMPUS-ACHADO)    TO WCC-ID
036200     MOVE WCP-LABEL (WKC-CAMPUS-ACHADO) TO WCC-LABEL
036300     MOVE WCP-SLOTS (WKC-CAMPUS-ACHADO) TO WCC-SLOTS
036400     PERFORM 0262-COPIA-SLOT
036500         THRU 0262-COPIA-SLOT-EXIT
036600         VARYING WKC-SLOT FROM 1 BY 1
036700         UNTIL WKC-SLOT > 10.
036800 0260-CARREGA-SLOTS-EXIT.
036900     EXIT.
      
037000 0262-COPIA-SLOT.
037100     MOVE WCP-SLOT-LAB (WKC-CAMPUS-ACHADO WKC-SLOT)
037200                                 TO WCC-SLOT-LAB (WKC-SLOT).
037300 0262-COPIA-SLOT-EXIT.
037400     EXIT.
      
037500 0300-LE-STUDENT.
037600     READ STUDENT
037700         AT END
037800             SET FIM-STUDENT TO TRUE
037900             GO TO 0300-LE-STUDENT-EXIT
038000     END-READ
038100     IF STU-NAME = SPACES
038200         GO TO 0300-LE-STUDENT-EXIT.
038300     PERFORM 0310-CARREGA-STUDENT
038400         THRU 0310-CARREGA-STUDENT-EXIT.
038500 0300-LE-STUDENT-EXIT.
038600     EXIT.
      
038700* REQ R1.1 - NOME EM BRANCO E IGNORADO (TESTADO EM 0300, ANTES
038800* DE CHAMAR ESTE PARAGRAFO). REQ R1.5 - NOME REPETIDO SOBREPOE
038900* O REGISTRO ANTERIOR NA TABELA WKS-STU-TAB.
039000 0310-CARREGA-STUDENT.
039100     MOVE 1 TO WKC-STU.
039200 0312-PROCURA-STUDENT.
039300     IF WKC-STU > WST-QTDE
039400         ADD 1 TO WST-QTDE
039500         MOVE WST-QTDE TO WKC-STU
039600         GO TO 0314-GRAVA-NA-TABELA.
039700     IF WST-NOME (WKC-STU) = STU-NAME
039800         GO TO 0314-GRAVA-NA-TABELA.
039900     ADD 1 TO WKC-STU
040000     GO TO 0312-PROCURA-STUDENT.
040100 0314-GRAVA-NA-TABELA.
040200     MOVE STU-NAME             TO WST-NOME (WKC-STU)
040300     MOVE STU-PERIODS-NEEDED   TO WST-PERIODOS (WKC-STU)
040400     PERFORM 0316-COPIA-FLAG-ALUNO
040500         THRU 0316-COPIA-FLAG-ALUNO-EXIT
040600         VARYING WKC-DIA FROM 1 BY 1 UNTIL WKC-DIA > 6
040700         AFTER WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10.
040800 0310-CARREGA-STUDENT-EXIT.
040900     EXIT.
      
041000 0316-COPIA-FLAG-ALUNO.
041100     MOVE STU-AVAIL-FLAG (WKC-DIA WKC-SLOT)
041200               TO WST-DISP-FLAG (WKC-STU WKC-DIA WKC-SLOT).
041300 0316-COPIA-FLAG-ALUNO-EXIT.
041400     EXIT.
      
041500 0500-LE-TEACHER-CONSTRAINT.
041600     READ TEACHER-CONSTRAINT
041700         AT END
041800             SET FIM-TCH TO TRUE
041900             GO TO 0500-LE-TEACHER-CONSTRAINT-EXIT
042000     END-READ
042100     IF TCH-DAY < 1 OR TCH-DAY > 6
042200         GO TO 0500-LE-TEACHER-CONSTRAINT-EXIT.
042300     MOVE TCH-DAY TO WKC-DIA
042400     MOVE TCH-MAX-PER-DAY TO WTT-MAX-PER-DAY (WKC-DIA)
042500     PERFORM 0510-COPIA-UNAVAIL
042600         THRU 0510-COPIA-UNAVAIL-EXIT
042700         VARYING WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10.
042800 0500-LE-TEACHER-CONSTRAINT-EXIT.
042900     EXIT.
      
043000 0510-COPIA-UNAVAIL.
043100     MOVE TCH-UNAVAIL (WKC-SLOT)
043200               TO WTT-UNAVAIL (WKC-DIA WKC-SLOT).
043300 0510-COPIA-UNAVAIL-EXIT.
043400     EXIT.
      
043500* MONTA O REGISTRO RUN-WORK COM O CAMPUS RESOLVIDO E A TABELA
043600* DE RESTRICOES DO PROFESSOR (VRS 1.4).
043700 0600-GRAVA-RUN-WORK.
043800     MOVE WCC-ID                TO RUW-CAMPUS-ID
043900     MOVE WCC-LABEL             TO RUW-CAMPUS-LABEL
044000     MOVE WCC-SLOTS             TO RUW-SLOT-COUNT
044100     PERFORM 0610-COPIA-SLOT-RUNWK
044200         THRU 0610-COPIA-SLOT-RUNWK-EXIT
044300         VARYING WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10
044400     PERFORM 0620-COPIA-DIA-RUNWK
044500         THRU 0620-COPIA-DIA-RUNWK-EXIT
044600         VARYING WKC-DIA FROM 1 BY 1 UNTIL WKC-DIA > 6
044700     WRITE REG-RUN-WORK.
044800 0600-GRAVA-RUN-WORK-EXIT.
044900     EXIT.
      
045000 0610-COPIA-SLOT-RUNWK.
045100     MOVE WCC-SLOT-LAB (WKC-SLOT) TO RUW-SLOT-LABEL (WKC-SLOT).
045200 0610-COPIA-SLOT-RUNWK-EXIT.
045300     EXIT.
      
045400 0620-COPIA-DIA-RUNWK.
045500     MOVE WTT-MAX-PER-DAY (WKC-DIA)
045600                           TO RUW-TCH-MAX-PER-DAY (WKC-DIA)
045700     PERFORM 0622-COPIA-UNAVAIL-RUNWK
045800         THRU 0622-COPIA-UNAVAIL-RUNWK-EXIT
045900         VARYING WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10.
046000 0620-COPIA-DIA-RUNWK-EXIT.
046100     EXIT.
      
046200 0622-COPIA-UNAVAIL-RUNWK.
046300     MOVE WTT-UNAVAIL (WKC-DIA WKC-SLOT)
046400               TO RUW-TCH-UNAVAIL (WKC-DIA WKC-SLOT).
046500 0622-COPIA-UNAVAIL-RUNWK-EXIT.
046600     EXIT.
      
046700 0700-GRAVA-STUDENT-WORK.
046800     MOVE WST-NOME (WKC-STU)     TO STW-NAME
046900     MOVE WST-PERIODOS (WKC-STU) TO STW-PERIODS-NEEDED
047000     PERFORM 0710-COPIA-FLAG-STUDWK
047100         THRU 0710-COPIA-FLAG-STUDWK-EXIT
047200         VARYING WKC-DIA FROM 1 BY 1 UNTIL WKC-DIA > 6
047300         AFTER WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10
047400     WRITE REG-STUDWK
047500     PERFORM 0800-VALIDA-DISPONIBILIDADE
047600         THRU 0800-VALIDA-DISPONIBILIDADE-EXIT.
047700 0700-GRAVA-STUDENT-WORK-EXIT.
047800     EXIT.
      
047900 0710-COPIA-FLAG-STUDWK.
048000     MOVE WST-DISP-FLAG (WKC-STU WKC-DIA WKC-SLOT)
048100               TO STW-AVAIL-FLAG (WKC-DIA WKC-SLOT).
048200 0710-COPIA-FLAG-STUDWK-EXIT.
048300     EXIT.
      
048400* REQ R1.4 - CONTA AS FLAGS 'Y' NOS 6 DIAS DO REGISTRO JA
048500* GRAVADO EM STUDENT-WORK; SE PRECISA DE PERIODOS E NAO TEM
048600* NENHUMA DISPONIVEL, GRAVA O CONFLICT.
048700 0800-VALIDA-DISPONIBILIDADE.
048800     MOVE ZEROS TO WKC-TOTAL-FLAGS
048900     PERFORM 0810-CONTA-FLAG
049000         THRU 0810-CONTA-FLAG-EXIT
049100         VARYING WKC-DIA FROM 1 BY 1 UNTIL WKC-DIA > 6
049200         AFTER WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10
049300     IF WST-PERIODOS (WKC-STU) > 0 AND WKC-TOTAL-FLAGS = 0
049400         PERFORM 0820-TAMANHO-NOME
049500             THRU 0820-TAMANHO-NOME-EXIT
049600         MOVE SPACES TO CFL-MESSAGE
049700         MOVE 1 TO WKC-PTR
049800         STRING WST-NOME (WKC-STU) (1:WKC-LEN)
049900                     DELIMITED BY SIZE
050000             WMS-SUFIXO DELIMITED BY SIZE
050100             INTO CFL-MESSAGE
050200             WITH POINTER WKC-PTR
050300         END-STRING
050400         WRITE REG-CONFLICT
050500     END-IF.
050600 0800-VALIDA-DISPONIBILIDADE-EXIT.
050700     EXIT.

050800* TAMANHO UTIL DO NOME (SEM OS BRANCOS A DIREITA DO CAMPO X20),
050900* MESMA TECNICA USADA EM TTBSCHD PARA O ROTULO DO GRUPO.
051000 0820-TAMANHO-NOME.
051100     MOVE 0 TO WKC-LEN
051200     PERFORM 0822-TESTA-CARACTER-NOME
051300         THRU 0822-TESTA-CARACTER-NOME-EXIT
051400         VARYING WKC-POS FROM 20 BY -1
051500         UNTIL WKC-POS < 1 OR WKC-LEN > 0.
051600 0820-TAMANHO-NOME-EXIT.
051700     EXIT.

051800 0822-TESTA-CARACTER-NOME.
051900     IF WST-NOME (WKC-STU) (WKC-POS:1) NOT = SPACE
052000         MOVE WKC-POS TO WKC-LEN
052100     END-IF.
052200 0822-TESTA-CARACTER-NOME-EXIT.
052300     EXIT.

052400 0810-CONTA-FLAG.
052500     IF STW-AVAIL-FLAG (WKC-DIA WKC-SLOT) = 'Y'
052600         ADD 1 TO WKC-TOTAL-FLAGS
052700     END-IF.
052800 0810-CONTA-FLAG-EXIT.
052900     EXIT.
      
053000 0900-FINALIZA.
053100     CLOSE RUN-CONTROL
053200     CLOSE CAMPUS-CONFIG
053300     CLOSE STUDENT
053400     CLOSE TEACHER-CONSTRAINT
053500     CLOSE STUDENT-WORK
053600     CLOSE RUN-WORK
053700     CLOSE CONFLICT
053800     CHAIN 'TTBSCHD.EXE'.
053900 0900-FINALIZA-EXIT.
054000     EXIT.
      










