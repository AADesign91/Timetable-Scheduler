000100******************************************************************
000200* FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300* NUCLEO DE REFORCO ESCOLAR - ESCALONAMENTO DE AULAS            *
000400* PROGRAMA    : TTBRPT                                          *
000500* FINALIDADE  : APURACAO DE TOTAIS POR ALUNO E EMISSAO DO       *
000600*               RELATORIO IMPRESSO DA GRADE DE HORARIOS         *
000700* ARQUIVOS    : STUDENT-WORK, RUN-WORK, TIMETABLE-CELL,         *
000800*               CONFLICT (ENTRADA)                              *
000900*               STUDENT-SUMMARY, TIMETABLE-REPORT (SAIDA)       *
001000* PROGRAMA(S) : RECEBE DE TTBSCHD.EXE - FIM DO PROCESSAMENTO    *
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     TTBRPT-COB.
001400 AUTHOR.         E. P. VILELA.
001500 INSTALLATION.   FESP - NUCLEO DE REFORCO ESCOLAR.
001600 DATE-WRITTEN.   29/03/1989.
001700 DATE-COMPILED.
001800 SECURITY.       USO INTERNO - NUCLEO DE REFORCO ESCOLAR.
001900*
002000*-----------------------------------------------------------*
002100*                 H I S T O R I C O   D E                   *
002200*              M A N U T E N C O E S   D O   F O N T E      *
002300*-----------------------------------------------------------*
002400* VRS   DATA         PROG.   DESCRICAO
002500* 1.0   29/03/1989   EPV     IMPLANTACAO - RELATORIO DE GRADE
002600*                            DE HORARIOS, SEM SORT, NOS MOLDES
002700*                            DO RELATORIO DE NOTAS (RELNOT).
002800* 1.1   03/07/1989   EPV     RODAPE COM TOTAL DE PERIODOS POR
002900*                            DIA, QUEBRA DE CONTROLE POR DIA.
003000* 1.2   12/11/1990   RCS     RESUMO POR ALUNO E MARCA 'SHORT'
003100*                            QUANDO NAO ATINGE A NECESSIDADE.
003200* 1.3   20/05/1992   RCS     SECAO DE CONFLITOS AO FINAL, LIDA
003300*                            DO ARQUIVO CONFLICT JA CONSOLIDADO.
003400* 1.4   08/01/1994   MSN     REVISAO DE COMENTARIOS.
003500* 1.5   14/11/1998   MSN     AJUSTE DE VIRADA DE SECULO - CAMPO
003600*                            DE ANO NAO E UTILIZADO NESTE
003700*                            PROGRAMA, SEM IMPACTO Y2K.
003800* 1.6   22/02/1999   MSN     REVISAO GERAL PARA O ANO 2000 -
003900*                            NENHUM CAMPO DE DATA COM 2 DIGITOS
004000*                            DE ANO NESTE FONTE.
004100* 1.7   09/10/2001   EPV     REQ. 4471 - TOTAL GERAL DE PERIODOS
004200*                            ESCALONADOS APOS O RESUMO.
004300* 1.8   17/06/2004   RCS     REQ. 5108 - LARGURA DO RELATORIO
004400*                            AMPLIADA PARA COMPORTAR O ROTULO
004500*                            COMPLETO DO GRUPO NA GRADE.
004600* 1.9   03/03/2006   JAF     REQ. 5390 - INCLUIDA CONFERENCIA DO
004700*                            FILE STATUS APOS CADA OPEN EM
004800*                            0100-ABRE-ARQUIVOS.
004900* 2.0   19/09/2006   JAF     REQ. 5417 - INCLUIDO SPECIAL-NAMES COM
005000*                            C01 IS TOP-OF-FORM E O CABECALHO DA
005100*                            GRADE PASSA A PULAR DE FORMULARIO POR
005200*                            ADVANCING TOP-OF-FORM, CONFORME PADRAO
005300*                            DE CONFIGURATION SECTION DO SETOR.
005400*-----------------------------------------------------------*

005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.

006100     SELECT STUDENT-WORK  ASSIGN TO DISK
006200                 FILE STATUS STATUS-STUDWK.

006300     SELECT RUN-WORK      ASSIGN TO DISK
006400                 FILE STATUS STATUS-RUNWK.

006500     SELECT TIMETABLE-CELL ASSIGN TO DISK
006600                 FILE STATUS STATUS-GRADE.

006700     SELECT CONFLICT      ASSIGN TO DISK
006800                 FILE STATUS STATUS-CONFLICT.

006900     SELECT STUDENT-SUMMARY ASSIGN TO DISK
007000                 FILE STATUS STATUS-RESUMO.

007100     SELECT TIMETABLE-REPORT ASSIGN TO PRINTER.

007200 DATA DIVISION.
007300 FILE SECTION.

007400 FD  STUDENT-WORK
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID 'STUDWK.DAT'
007700     RECORD CONTAINS 82 CHARACTERS.

007800 01  REG-STUDWK.
007900     05  STW-NAME                PIC X(20).
008000     05  STW-PERIODS-NEEDED      PIC 9(02).
008100     05  STW-AVAIL OCCURS 6 TIMES.
008200         10  STW-AVAIL-FLAG OCCURS 10 TIMES
008300                                 PIC X(01).

008400 FD  RUN-WORK
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID 'RUNWK.DAT'
008700     RECORD CONTAINS 234 CHARACTERS.

008800 01  REG-RUN-WORK.
008900     05  RUW-CAMPUS-ID           PIC X(10).
009000     05  RUW-CAMPUS-LABEL        PIC X(40).
009100     05  RUW-SLOT-COUNT          PIC 9(02).
009200     05  RUW-SLOT-LABEL OCCURS 10 TIMES
009300                                 PIC X(11).
009400     05  RUW-TEACHER OCCURS 6 TIMES.
009500         10  RUW-TCH-MAX-PER-DAY PIC 9(02).
009600         10  RUW-TCH-UNAVAIL OCCURS 10 TIMES
009700                                 PIC X(01).

009800 FD  TIMETABLE-CELL
009900     LABEL RECORD STANDARD
010000     VALUE OF FILE-ID 'GRADE.DAT'
010100     RECORD CONTAINS 146 CHARACTERS.

010200 01  REG-TIMETABLE-CELL.
010300     05  CEL-DAY                 PIC 9(01).
010400     05  CEL-SLOT                PIC 9(02).
010500     05  CEL-SLOT-LABEL          PIC X(11).
010600     05  CEL-GROUP-LABEL         PIC X(132).

010700 FD  CONFLICT
010800     LABEL RECORD STANDARD
010900     VALUE OF FILE-ID 'CONFLICT.DAT'
011000     RECORD CONTAINS 160 CHARACTERS.

011100 01  REG-CONFLICT.
011200     05  CFL-MESSAGE             PIC X(160).

011300 FD  STUDENT-SUMMARY
011400     LABEL RECORD STANDARD
011500     VALUE OF FILE-ID 'SUMMARY.DAT'
011600     RECORD CONTAINS 24 CHARACTERS.

011700 01  REG-STUDENT-SUMMARY.
011800     05  SUM-NAME                PIC X(20).
011900     05  SUM-NEEDED              PIC 9(02).
012000     05  SUM-SCHEDULED           PIC 9(02).

012100 FD  TIMETABLE-REPORT
012200     LABEL RECORD OMITTED.

012300 01  REG-ORELATO                 PIC X(160).

012400 WORKING-STORAGE SECTION.

012500 01  WKS-STATUS-BYTES.
012600     05  STATUS-STUDWK           PIC X(02) VALUE SPACES.
012700     05  STATUS-RUNWK            PIC X(02) VALUE SPACES.
012800     05  STATUS-GRADE            PIC X(02) VALUE SPACES.
012900     05  STATUS-CONFLICT         PIC X(02) VALUE SPACES.
013000     05  STATUS-RESUMO           PIC X(02) VALUE SPACES.
013100     05  FILLER                  PIC X(02) VALUE SPACES.

013200* CAMPUS RESOLVIDO, RECEBIDO DE TTBLOAD ATRAVES DO RUN-WORK.
013300 01  WKS-CAMPUS-CORRENTE.
013400     05  WCC-ID                  PIC X(10) VALUE SPACES.
013500     05  WCC-LABEL               PIC X(40) VALUE SPACES.
013600     05  WCC-SLOTS               PIC 9(02) VALUE ZEROS.
013700     05  WCC-SLOT-LAB OCCURS 10 TIMES
013800                                 PIC X(11).
013900     05  FILLER                  PIC X(01) VALUE SPACES.

014000 01  WKS-CAMPUS-CORRENTE-R REDEFINES WKS-CAMPUS-CORRENTE.
014100     05  WCC-BLOCO-FIXO          PIC X(53).
014200     05  WCC-BLOCO-SLOTS         PIC X(110).
014300     05  FILLER                  PIC X(01).

014400* TABELA DE ALUNOS E CONTADOR DE PERIODOS EFETIVAMENTE
014500* ESCALONADOS (REQ R5.1, R5.2), CARREGADA DO STUDENT-WORK.
014600 01  WKS-STU-TAB.
014700     05  WST-QTDE                PIC 9(03) COMP VALUE ZEROS.
014800     05  WST-ENTRADA OCCURS 60 TIMES.
014900         10  WST-NOME            PIC X(20) VALUE SPACES.
015000         10  WST-PERIODOS        PIC 9(02) VALUE ZEROS.
015100         10  WST-SCHEDULED       PIC 9(02) VALUE ZEROS.
015200     05  FILLER                  PIC X(02) VALUE SPACES.

015300* SEIS FICHAS PARA OS NOMES SEPARADOS DE UM ROTULO DE CELULA
015400* (NO MAXIMO 6 MEMBROS POR GRUPO).
015500 01  WKS-TOKENS.
015600     05  WKS-TOK OCCURS 6 TIMES  PIC X(20) VALUE SPACES.
015700     05  FILLER                  PIC X(01) VALUE SPACES.

015800 01  WKS-CONTADORES.
015900     05  WKC-STU                 PIC 9(03) COMP VALUE ZEROS.
016000     05  WKC-ACHADO              PIC 9(03) COMP VALUE ZEROS.
016100     05  WKC-TOK                 PIC 9(01) COMP VALUE ZEROS.
016200     05  WKC-DIA-ANT             PIC 9(01) COMP VALUE ZEROS.
016300     05  WKC-DIA-CARGA           PIC 9(03) COMP VALUE ZEROS.
016400     05  WKC-TOTAL-GERAL         PIC 9(04) COMP VALUE ZEROS.
016500     05  WKC-QTDE-CONFLITOS      PIC 9(05) COMP VALUE ZEROS.
016600     05  FILLER                  PIC X(01) VALUE SPACES.

016700 01  WKS-CHAVES.
016800     05  WFA-STUDWK              PIC X(01) VALUE 'N'.
016900         88  FIM-STUDWK                    VALUE 'S'.
017000     05  WFA-GRADE               PIC X(01) VALUE 'N'.
017100         88  FIM-GRADE                     VALUE 'S'.
017200     05  WFA-CONFLICT            PIC X(01) VALUE 'N'.
017300         88  FIM-CONFLICT                  VALUE 'S'.
017400     05  FILLER                  PIC X(01) VALUE SPACES.

017500* CABECALHO 1 - IDENTIFICACAO DO CAMPUS.
017600 01  CAB1.
017700     05  FILLER                  PIC X(08) VALUE 'CAMPUS: '.
017800     05  CAB1-LABEL              PIC X(40).
017900     05  FILLER                  PIC X(112) VALUE SPACES.

018000 01  CAB1-R REDEFINES CAB1.
018100     05  CAB1-BLOCO              PIC X(160).

018200* CABECALHO 2 - LINHA DE COLUNAS DA GRADE.
018300 01  CAB2.
018400     05  FILLER                  PIC X(02) VALUE SPACES.
018500     05  FILLER                  PIC X(13) VALUE 'SLOT'.
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700     05  FILLER                  PIC X(30)
018800                       VALUE 'GROUP / STUDENTS SCHEDULED'.
018900     05  FILLER                  PIC X(113) VALUE SPACES.

019000* BANNER DE QUEBRA DE DIA.
019100 01  DET-DIA.
019200     05  FILLER                  PIC X(04) VALUE 'DAY '.
019300     05  DIA-DET                 PIC 9(01).
019400     05  FILLER                  PIC X(155) VALUE SPACES.

019500* LINHA DE DETALHE - UM SLOT DA GRADE.
019600 01  DET-SLOT.
019700     05  FILLER                  PIC X(02) VALUE SPACES.
019800     05  SLOT-LABEL-DET          PIC X(11).
019900     05  FILLER                  PIC X(02) VALUE SPACES.
020000     05  GROUP-LABEL-DET         PIC X(132).
020100     05  FILLER                  PIC X(13) VALUE SPACES.

020200* RODAPE DO DIA - TOTAL DE PERIODOS ESCALONADOS NO DIA.
020300 01  DET-RODAPE.
020400     05  FILLER                  PIC X(29)
020500                       VALUE 'PERIODS SCHEDULED THIS DAY: '.
020600     05  CARGA-DET-RODAPE        PIC ZZ9.
020700     05  FILLER                  PIC X(128) VALUE SPACES.

020800* CABECALHO 3 - RESUMO POR ALUNO.
020900 01  CAB3.
021000     05  FILLER                  PIC X(15) VALUE 'STUDENT SUMMARY'.
021100     05  FILLER                  PIC X(145) VALUE SPACES.

021200* LINHA DE DETALHE - RESUMO DE UM ALUNO.
021300 01  DET-RESUMO.
021400     05  NOME-DET-RESUMO         PIC X(20).
021500     05  FILLER                  PIC X(02) VALUE SPACES.
021600     05  FILLER                  PIC X(08) VALUE 'NEEDED: '.
021700     05  NEEDED-DET-RESUMO       PIC Z9.
021800     05  FILLER                  PIC X(02) VALUE SPACES.
021900     05  FILLER                  PIC X(11) VALUE 'SCHEDULED: '.
022000     05  SCHEDULED-DET-RESUMO    PIC Z9.
022100     05  FILLER                  PIC X(02) VALUE SPACES.
022200     05  MARCA-SHORT-RESUMO      PIC X(05).
022300     05  FILLER                  PIC X(106) VALUE SPACES.

022400 01  DET-RESUMO-R REDEFINES DET-RESUMO.
022500     05  DET-RESUMO-BLOCO        PIC X(160).

022600* TOTAL GERAL DE PERIODOS ESCALONADOS NA EXECUCAO.
022700 01  DET-TOTAL.
022800     05  FILLER                  PIC X(25)
022900                       VALUE 'TOTAL PERIODS SCHEDULED: '.
023000     05  TOTAL-DET               PIC ZZZ9.
023100     05  FILLER                  PIC X(131) VALUE SPACES.

023200* CABECALHO 4 - SECAO DE CONFLITOS.
023300 01  CAB4.
023400     05  FILLER                  PIC X(10) VALUE 'CONFLICTS:'.
023500     05  FILLER                  PIC X(150) VALUE SPACES.

023600 01  DET-CONFLITO.
023700     05  MSG-DET-CONFLITO        PIC X(160).

023800 01  DET-SEM-CONFLITO.
023900     05  FILLER                  PIC X(13) VALUE 'NO CONFLICTS.'.
024000     05  FILLER                  PIC X(147) VALUE SPACES.

024100 PROCEDURE DIVISION.

024200 0000-PRINCIPAL.
024300     PERFORM 0100-ABRE-ARQUIVOS
024400         THRU 0100-ABRE-ARQUIVOS-EXIT
024500     PERFORM 0150-LE-RUN-WORK
024600         THRU 0150-LE-RUN-WORK-EXIT
024700     PERFORM 0200-LE-STUDENT-WORK
024800         THRU 0200-LE-STUDENT-WORK-EXIT
024900         UNTIL FIM-STUDWK
025000     PERFORM 0300-IMPRIME-CABECALHO
025100         THRU 0300-IMPRIME-CABECALHO-EXIT
025200     PERFORM 0400-LE-GRADE
025300         THRU 0400-LE-GRADE-EXIT
025400         UNTIL FIM-GRADE
025500     PERFORM 0450-IMPRIME-RODAPE-DIA
025600         THRU 0450-IMPRIME-RODAPE-DIA-EXIT
025700     PERFORM 0480-IMPRIME-CAB-RESUMO
025800         THRU 0480-IMPRIME-CAB-RESUMO-EXIT
025900     PERFORM 0500-GRAVA-RESUMO
026000         THRU 0500-GRAVA-RESUMO-EXIT
026100         VARYING WKC-STU FROM 1 BY 1
026200         UNTIL WKC-STU > WST-QTDE
026300     PERFORM 0600-IMPRIME-TOTAL
026400         THRU 0600-IMPRIME-TOTAL-EXIT
026500     PERFORM 0700-IMPRIME-CONFLITOS
026600         THRU 0700-IMPRIME-CONFLITOS-EXIT
026700     PERFORM 0900-FINALIZA
026800         THRU 0900-FINALIZA-EXIT.

026900 0100-ABRE-ARQUIVOS.
027000     OPEN INPUT STUDENT-WORK
027100     IF STATUS-STUDWK NOT = '00'
027200         DISPLAY 'STUDWK.DAT INEXISTENTE - STATUS ' STATUS-STUDWK
027300         STOP RUN
027400     END-IF
027500     OPEN INPUT RUN-WORK
027600     IF STATUS-RUNWK NOT = '00'
027700         DISPLAY 'RUNWK.DAT INEXISTENTE - STATUS ' STATUS-RUNWK
027800         STOP RUN
027900     END-IF
028000     OPEN INPUT TIMETABLE-CELL
028100     IF STATUS-GRADE NOT = '00'
028200         DISPLAY 'GRADE.DAT INEXISTENTE - STATUS ' STATUS-GRADE
028300         STOP RUN
028400     END-IF
028500     OPEN INPUT CONFLICT
028600     IF STATUS-CONFLICT NOT = '00'
028700         DISPLAY 'CONFLICT.DAT INEXISTENTE - STATUS '
028800                                             STATUS-CONFLICT
028900         STOP RUN
029000     END-IF
029100     OPEN OUTPUT STUDENT-SUMMARY
029200     IF STATUS-RESUMO NOT = '00'
029300         DISPLAY 'SUMMARY.DAT EM ERRO NA CRIACAO - STATUS '
029400                                             STATUS-RESUMO
029500         STOP RUN
029600     END-IF
029700     OPEN OUTPUT TIMETABLE-REPORT.
029800 0100-ABRE-ARQUIVOS-EXIT.
029900     EXIT.

030000 0150-LE-RUN-WORK.
030100     READ RUN-WORK
030200     MOVE RUW-CAMPUS-ID          TO WCC-ID
030300     MOVE RUW-CAMPUS-LABEL       TO WCC-LABEL
030400     MOVE RUW-SLOT-COUNT         TO WCC-SLOTS.
030500 0150-LE-RUN-WORK-EXIT.
030600     EXIT.

030700 0200-LE-STUDENT-WORK.
030800     READ STUDENT-WORK
030900         AT END
031000             SET FIM-STUDWK TO TRUE
031100             GO TO 0200-LE-STUDENT-WORK-EXIT
031200     END-READ
031300     ADD 1 TO WST-QTDE
031400     MOVE WST-QTDE TO WKC-STU
031500     MOVE STW-NAME             TO WST-NOME (WKC-STU)
031600     MOVE STW-PERIODS-NEEDED   TO WST-PERIODOS (WKC-STU)
031700     MOVE 0                    TO WST-SCHEDULED (WKC-STU).
031800 0200-LE-STUDENT-WORK-EXIT.
031900     EXIT.

032000 0300-IMPRIME-CABECALHO.
032100     MOVE WCC-LABEL TO CAB1-LABEL
032200     WRITE REG-ORELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM
032300     WRITE REG-ORELATO FROM CAB2 AFTER 2.
032400 0300-IMPRIME-CABECALHO-EXIT.
032500     EXIT.

032600 0400-LE-GRADE.
032700     READ TIMETABLE-CELL
032800         AT END
032900             SET FIM-GRADE TO TRUE
033000             GO TO 0400-LE-GRADE-EXIT
033100     END-READ
033200     PERFORM 0410-TESTA-QUEBRA-DIA
033300         THRU 0410-TESTA-QUEBRA-DIA-EXIT
033400     PERFORM 0430-IMPRIME-SLOT
033500         THRU 0430-IMPRIME-SLOT-EXIT
033600     IF CEL-GROUP-LABEL NOT = SPACES
033700         ADD 1 TO WKC-DIA-CARGA
033800         ADD 1 TO WKC-TOTAL-GERAL
033900         PERFORM 0440-CONTA-CELULA
034000             THRU 0440-CONTA-CELULA-EXIT
034100     END-IF.
034200 0400-LE-GRADE-EXIT.
034300     EXIT.

034400* QUEBRA DE CONTROLE POR DIA - FECHA O RODAPE DO DIA ANTERIOR
034500* ANTES DE ABRIR O BANNER DO NOVO DIA.
034600 0410-TESTA-QUEBRA-DIA.
034700     IF CEL-DAY = WKC-DIA-ANT
034800         GO TO 0410-TESTA-QUEBRA-DIA-EXIT.
034900     IF WKC-DIA-ANT NOT = 0
035000         PERFORM 0450-IMPRIME-RODAPE-DIA
035100             THRU 0450-IMPRIME-RODAPE-DIA-EXIT
035200     END-IF
035300     MOVE CEL-DAY TO WKC-DIA-ANT
035400     MOVE 0 TO WKC-DIA-CARGA
035500     PERFORM 0420-IMPRIME-DIA
035600         THRU 0420-IMPRIME-DIA-EXIT.
035700 0410-TESTA-QUEBRA-DIA-EXIT.
035800     EXIT.

035900 0420-IMPRIME-DIA.
036000     MOVE WKC-DIA-ANT TO DIA-DET
036100     WRITE REG-ORELATO FROM DET-DIA AFTER 2.
036200 0420-IMPRIME-DIA-EXIT.
036300     EXIT.

036400 0430-IMPRIME-SLOT.
036500     MOVE CEL-SLOT-LABEL  TO SLOT-LABEL-DET
036600     MOVE CEL-GROUP-LABEL TO GROUP-LABEL-DET
036700     WRITE REG-ORELATO FROM DET-SLOT AFTER 1.
036800 0430-IMPRIME-SLOT-EXIT.
036900     EXIT.

037000* REQ R5.1/R5.2 - SEPARA O ROTULO DA CELULA EM NOMES E SOMA 1
037100* NA CONTAGEM DE CADA ALUNO CORRESPONDENTE.
037200 0440-CONTA-CELULA.
037300     MOVE SPACES TO WKS-TOKENS
037400     UNSTRING CEL-GROUP-LABEL DELIMITED BY ', '
037500         INTO WKS-TOK (1) WKS-TOK (2) WKS-TOK (3)
037600              WKS-TOK (4) WKS-TOK (5) WKS-TOK (6)
037700     END-UNSTRING
037800     PERFORM 0442-PROCURA-E-CONTA
037900         THRU 0442-PROCURA-E-CONTA-EXIT
038000         VARYING WKC-TOK FROM 1 BY 1 UNTIL WKC-TOK > 6.
038100 0440-CONTA-CELULA-EXIT.
038200     EXIT.

038300 0442-PROCURA-E-CONTA.
038400     IF WKS-TOK (WKC-TOK) = SPACES
038500         GO TO 0442-PROCURA-E-CONTA-EXIT.
038600     MOVE 0 TO WKC-ACHADO
038700     PERFORM 0444-TESTA-ALUNO-TOKEN
038800         THRU 0444-TESTA-ALUNO-TOKEN-EXIT
038900         VARYING WKC-STU FROM 1 BY 1
039000         UNTIL WKC-STU > WST-QTDE OR WKC-ACHADO > 0
039100     IF WKC-ACHADO > 0
039200         ADD 1 TO WST-SCHEDULED (WKC-ACHADO)
039300     END-IF.
039400 0442-PROCURA-E-CONTA-EXIT.
039500     EXIT.

039600 0444-TESTA-ALUNO-TOKEN.
039700     IF WST-NOME (WKC-STU) = WKS-TOK (WKC-TOK)
039800         MOVE WKC-STU TO WKC-ACHADO
039900     END-IF.
040000 0444-TESTA-ALUNO-TOKEN-EXIT.
040100     EXIT.

040200 0450-IMPRIME-RODAPE-DIA.
040300     MOVE WKC-DIA-CARGA TO CARGA-DET-RODAPE
040400     WRITE REG-ORELATO FROM DET-RODAPE AFTER 2.
040500 0450-IMPRIME-RODAPE-DIA-EXIT.
040600     EXIT.

040700 0480-IMPRIME-CAB-RESUMO.
040800     WRITE REG-ORELATO FROM CAB3 AFTER 2.
040900 0480-IMPRIME-CAB-RESUMO-EXIT.
041000     EXIT.

041100 0500-GRAVA-RESUMO.
041200     MOVE WST-NOME (WKC-STU)      TO SUM-NAME
041300     MOVE WST-PERIODOS (WKC-STU)  TO SUM-NEEDED
041400     MOVE WST-SCHEDULED (WKC-STU) TO SUM-SCHEDULED
041500     WRITE REG-STUDENT-SUMMARY
041600     MOVE WST-NOME (WKC-STU)      TO NOME-DET-RESUMO
041700     MOVE WST-PERIODOS (WKC-STU)  TO NEEDED-DET-RESUMO
041800     MOVE WST-SCHEDULED (WKC-STU) TO SCHEDULED-DET-RESUMO
041900     IF WST-SCHEDULED (WKC-STU) < WST-PERIODOS (WKC-STU)
042000         MOVE 'SHORT' TO MARCA-SHORT-RESUMO
042100     ELSE
042200         MOVE SPACES TO MARCA-SHORT-RESUMO
042300     END-IF
042400     WRITE REG-ORELATO FROM DET-RESUMO AFTER 1.
042500 0500-GRAVA-RESUMO-EXIT.
042600     EXIT.

042700 0600-IMPRIME-TOTAL.
042800     MOVE WKC-TOTAL-GERAL TO TOTAL-DET
042900     WRITE REG-ORELATO FROM DET-TOTAL AFTER 2.
043000 0600-IMPRIME-TOTAL-EXIT.
043100     EXIT.

043200 0700-IMPRIME-CONFLITOS.
043300     WRITE REG-ORELATO FROM CAB4 AFTER 2
043400     MOVE 0 TO WKC-QTDE-CONFLITOS
043500     PERFORM 0720-LE-CONFLITO
043600         THRU 0720-LE-CONFLITO-EXIT
043700         UNTIL FIM-CONFLICT
043800     IF WKC-QTDE-CONFLITOS = 0
043900         WRITE REG-ORELATO FROM DET-SEM-CONFLITO AFTER 1
044000     END-IF.
044100 0700-IMPRIME-CONFLITOS-EXIT.
044200     EXIT.

044300 0720-LE-CONFLITO.
044400     READ CONFLICT
044500         AT END
044600             SET FIM-CONFLICT TO TRUE
044700             GO TO 0720-LE-CONFLITO-EXIT
044800     END-READ
044900     ADD 1 TO WKC-QTDE-CONFLITOS
045000     MOVE CFL-MESSAGE TO MSG-DET-CONFLITO
045100     WRITE REG-ORELATO FROM DET-CONFLITO AFTER 1.
045200 0720-LE-CONFLITO-EXIT.
045300     EXIT.

045400 0900-FINALIZA.
045500     CLOSE STUDENT-WORK
045600     CLOSE RUN-WORK
045700     CLOSE TIMETABLE-CELL
045800     CLOSE CONFLICT
045900     CLOSE STUDENT-SUMMARY
046000     CLOSE TIMETABLE-REPORT
046100     STOP RUN.
046200 0900-FINALIZA-EXIT.
046300     EXIT.






