000100******************************************************************
000200* FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300* NUCLEO DE REFORCO ESCOLAR - ESCALONAMENTO DE AULAS            *
000400* PROGRAMA    : TTBSCHD                                         *
000500* FINALIDADE  : MONTAGEM DE GRUPOS, INTERSECAO DE HORARIOS      *
000600*               COMUNS E MOTOR DE ESCALONAMENTO GREEDY          *
000700* ARQUIVOS    : STUDENT-WORK, GROUP, RUN-WORK (ENTRADA)         *
000800*               TIMETABLE-CELL (SAIDA), CONFLICT (EXTENSAO)     *
000900* PROGRAMA(S) : RECEBE DE TTBLOAD.EXE - CHAMA TTBRPT.EXE        *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     TTBSCHD-COB.
001300 AUTHOR.         E. P. VILELA.
001400 INSTALLATION.   FESP - NUCLEO DE REFORCO ESCOLAR.
001500 DATE-WRITTEN.   22/03/1989.
001600 DATE-COMPILED.
001700 SECURITY.       USO INTERNO - NUCLEO DE REFORCO ESCOLAR.
001800*
001900*-----------------------------------------------------------*
002000*                 H I S T O R I C O   D E                   *
002100*              M A N U T E N C O E S   D O   F O N T E      *
002200*-----------------------------------------------------------*
002300* VRS   DATA         PROG.   DESCRICAO
002400* 1.0   22/03/1989   EPV     IMPLANTACAO - MONTAGEM DE GRUPOS
002500*                            E ESCALONAMENTO GREEDY POR DIA.
002600* 1.1   14/06/1989   EPV     GRUPOS AVULSOS (SEM GRUPO EXPLI-
002700*                            CITO) PASSAM A ENTRAR NO FIM DA
002800*                            FILA, NA ORDEM DA TABELA DE ALUNOS.
002900* 1.2   05/10/1990   RCS     TETO DIARIO DO PROFESSOR PASSOU A
003000*                            SER ACUMULADO ENTRE TODOS OS
003100*                            GRUPOS, NAO SO DENTRO DE UM GRUPO.
003200* 1.3   11/04/1991   RCS     CORRIGIDA INTERSECAO DE HORARIO
003300*                            QUANDO O GRUPO TEM 1 SO MEMBRO.
003400* 1.4   19/02/1993   EPV     ROTULO DA CELULA PASSA A LISTAR OS
003500*                            NOMES DO GRUPO SEPARADOS POR VIRG.
003600* 1.5   02/09/1994   MSN     REVISAO DE COMENTARIOS.
003700* 1.6   14/11/1998   MSN     AJUSTE DE VIRADA DE SECULO - CAMPO
003800*                            DE ANO NAO E UTILIZADO NESTE
003900*                            PROGRAMA, SEM IMPACTO Y2K.
004000* 1.7   22/02/1999   MSN     REVISAO GERAL PARA O ANO 2000 -
004100*                            NENHUM CAMPO DE DATA COM 2 DIGITOS
004200*                            DE ANO NESTE FONTE.
004300* 1.8   09/10/2001   EPV     REQ. 4471 - GRUPO PARA DE CONSUMIR
004400*                            HORARIO ASSIM QUE ATINGE A META.
004500* 1.9   17/06/2004   RCS     REQ. 5108 - MENSAGEM DE CONFLITO
004600*                            DE ESCALONAMENTO REFORMATADA.
004700* 2.0   03/03/2006   JAF     REQ. 5390 - INCLUIDA CONFERENCIA DO
004800*                            FILE STATUS APOS CADA OPEN EM
004900*                            0100-ABRE-ARQUIVOS, IGUAL AO
005000*                            TTBLOAD E AO TTBRPT.
005100* 2.1   19/09/2006   JAF     REQ. 5417 - INCLUIDO SPECIAL-NAMES COM
005200*                            CONSOLE IS CONSOLE-DEVICE PARA AS
005300*                            MENSAGENS DE ARQUIVO AUSENTE/EM ERRO,
005400*                            CONFORME PADRAO DE CONFIGURATION
005500*                            SECTION DO SETOR.
005600*-----------------------------------------------------------*

005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CONSOLE IS CONSOLE-DEVICE.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.

006300     SELECT STUDENT-WORK  ASSIGN TO DISK
006400                 FILE STATUS STATUS-STUDWK.

006500     SELECT GROUP-FILE    ASSIGN TO DISK
006600                 FILE STATUS STATUS-GROUP.

006700     SELECT RUN-WORK      ASSIGN TO DISK
006800                 FILE STATUS STATUS-RUNWK.

006900     SELECT TIMETABLE-CELL ASSIGN TO DISK
007000                 FILE STATUS STATUS-GRADE.

007100     SELECT CONFLICT      ASSIGN TO DISK
007200                 FILE STATUS STATUS-CONFLICT.

007300 DATA DIVISION.
007400 FILE SECTION.

007500 FD  STUDENT-WORK
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID 'STUDWK.DAT'
007800     RECORD CONTAINS 82 CHARACTERS.

007900 01  REG-STUDWK.
008000     05  STW-NAME                PIC X(20).
008100     05  STW-PERIODS-NEEDED      PIC 9(02).
008200     05  STW-AVAIL OCCURS 6 TIMES.
008300         10  STW-AVAIL-FLAG OCCURS 10 TIMES
008400                                 PIC X(01).

008500* O ARQUIVO DE GRUPOS E TRATADO AQUI COMO GROUP-FILE PARA NAO
008600* COLIDIR COM A PALAVRA RESERVADA GROUP DO COMPILADOR.
008700 FD  GROUP-FILE
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID 'GROUP.DAT'
009000     RECORD CONTAINS 120 CHARACTERS.

009100 01  REG-GROUP.
009200     05  GRP-MEMBER OCCURS 6 TIMES
009300                                 PIC X(20).

009400 FD  RUN-WORK
009500     LABEL RECORD STANDARD
009600     VALUE OF FILE-ID 'RUNWK.DAT'
009700     RECORD CONTAINS 234 CHARACTERS.

009800 01  REG-RUN-WORK.
009900     05  RUW-CAMPUS-ID           PIC X(10).
010000     05  RUW-CAMPUS-LABEL        PIC X(40).
010100     05  RUW-SLOT-COUNT          PIC 9(02).
010200     05  RUW-SLOT-LABEL OCCURS 10 TIMES
010300                                 PIC X(11).
010400     05  RUW-TEACHER OCCURS 6 TIMES.
010500         10  RUW-TCH-MAX-PER-DAY PIC 9(02).
010600         10  RUW-TCH-UNAVAIL OCCURS 10 TIMES
010700                                 PIC X(01).

010800 FD  TIMETABLE-CELL
010900     LABEL RECORD STANDARD
011000     VALUE OF FILE-ID 'GRADE.DAT'
011100     RECORD CONTAINS 146 CHARACTERS.

011200 01  REG-TIMETABLE-CELL.
011300     05  CEL-DAY                 PIC 9(01).
011400     05  CEL-SLOT                PIC 9(02).
011500     05  CEL-SLOT-LABEL          PIC X(11).
011600     05  CEL-GROUP-LABEL         PIC X(132).

011700 FD  CONFLICT
011800     LABEL RECORD STANDARD
011900     VALUE OF FILE-ID 'CONFLICT.DAT'
012000     RECORD CONTAINS 160 CHARACTERS.

012100 01  REG-CONFLICT.
012200     05  CFL-MESSAGE             PIC X(160).

012300 WORKING-STORAGE SECTION.

012400 01  WKS-STATUS-BYTES.
012500     05  STATUS-STUDWK           PIC X(02) VALUE SPACES.
012600     05  STATUS-GROUP            PIC X(02) VALUE SPACES.
012700     05  STATUS-RUNWK            PIC X(02) VALUE SPACES.
012800     05  STATUS-GRADE            PIC X(02) VALUE SPACES.
012900     05  STATUS-CONFLICT         PIC X(02) VALUE SPACES.
013000     05  FILLER                  PIC X(02) VALUE SPACES.

013100* CAMPUS RESOLVIDO, RECEBIDO DE TTBLOAD ATRAVES DO RUN-WORK.
013200 01  WKS-CAMPUS-CORRENTE.
013300     05  WCC-ID                  PIC X(10) VALUE SPACES.
013400     05  WCC-LABEL               PIC X(40) VALUE SPACES.
013500     05  WCC-SLOTS               PIC 9(02) VALUE ZEROS.
013600     05  WCC-SLOT-LAB OCCURS 10 TIMES
013700                                 PIC X(11).
013800     05  FILLER                  PIC X(01) VALUE SPACES.

013900 01  WKS-CAMPUS-CORRENTE-R REDEFINES WKS-CAMPUS-CORRENTE.
014000     05  WCC-BLOCO-FIXO          PIC X(53).
014100     05  WCC-BLOCO-SLOTS         PIC X(110).
014200     05  FILLER                  PIC X(01).

014300* RESTRICOES DO PROFESSOR, RECEBIDAS ATRAVES DO RUN-WORK.
014400 01  WKS-TEACHER-TAB.
014500     05  WTT-DIA OCCURS 6 TIMES.
014600         10  WTT-MAX-PER-DAY     PIC 9(02) VALUE ZEROS.
014700         10  WTT-UNAVAIL OCCURS 10 TIMES
014800                                 PIC X(01) VALUE 'N'.
014900     05  FILLER                  PIC X(01) VALUE SPACES.

015000 01  WKS-TEACHER-TAB-R REDEFINES WKS-TEACHER-TAB.
015100     05  WTT-BLOCO               PIC X(72).
015200     05  FILLER                  PIC X(01).

015300* TABELA DE ALUNOS EM MEMORIA, CARREGADA DO STUDENT-WORK.
015400 01  WKS-STU-TAB.
015500     05  WST-QTDE                PIC 9(03) COMP VALUE ZEROS.
015600     05  WST-ENTRADA OCCURS 60 TIMES.
015700         10  WST-NOME            PIC X(20) VALUE SPACES.
015800         10  WST-PERIODOS        PIC 9(02) VALUE ZEROS.
015900         10  WST-DISP OCCURS 6 TIMES.
016000             15  WST-DISP-FLAG OCCURS 10 TIMES
016100                                 PIC X(01) VALUE 'N'.
016200     05  FILLER                  PIC X(02) VALUE SPACES.

016300* MARCA OS ALUNOS QUE JA CAIRAM EM ALGUM GRUPO EXPLICITO.
016400 01  WKS-GRP-FLAG-TAB.
016500     05  WKS-GRP-FLAG OCCURS 60 TIMES
016600                                 PIC X(01) VALUE 'N'.
016700     05  FILLER                  PIC X(02) VALUE SPACES.

016800* AREA DE TRABALHO PARA MONTAGEM DE UM GRUPO EXPLICITO, ANTES
016900* DE SABER QUANTOS DOS 6 NOMES DO REGISTRO FORAM ACEITOS.
017000 01  WKS-GRP-STAGE.
017100     05  WGS-ENTRADA OCCURS 6 TIMES.
017200         10  WGS-NOME            PIC X(20) VALUE SPACES.
017300         10  WGS-INDICE          PIC 9(02) COMP VALUE ZEROS.
017400     05  FILLER                  PIC X(01) VALUE SPACES.

017500* TABELA DE GRUPOS - EXPLICITOS (ORDEM DO ARQUIVO GROUP) E
017600* DEPOIS OS AVULSOS (ORDEM DA TABELA DE ALUNOS) - REQ R2.4.
017700 01  WKS-GRP-TAB.
017800     05  WGP-QTDE                PIC 9(03) COMP VALUE ZEROS.
017900     05  WGP-ENTRADA OCCURS 90 TIMES.
018000         10  WGP-QTDE-MEMBROS    PIC 9(01) COMP VALUE ZEROS.
018100         10  WGP-MEMBRO OCCURS 6 TIMES
018200                                 PIC X(20) VALUE SPACES.
018300         10  WGP-INDICE OCCURS 6 TIMES
018400                                 PIC 9(02) COMP VALUE ZEROS.
018500     05  FILLER                  PIC X(02) VALUE SPACES.

018600* VISAO EM BLOCO DA TABELA DE GRUPOS, USADA SO PARA ZERAR/LIMPAR
018700* A AREA TODA DE UMA VEZ NA REINICIALIZACAO DO PROGRAMA.
018800 01  WKS-GRP-TAB-R REDEFINES WKS-GRP-TAB.
018900     05  WGR-BLOCO               PIC X(1173).
019000     05  FILLER                  PIC X(02).

019100* DISPONIBILIDADE COMUM DO GRUPO CORRENTE (RECALCULADA A CADA
019200* GRUPO PROCESSADO EM 0500-AGENDA-GRUPOS).
019300 01  WKS-COMUM.
019400     05  WCM-DIA OCCURS 6 TIMES.
019500         10  WCM-FLAG OCCURS 10 TIMES
019600                                 PIC X(01) VALUE 'N'.
019700     05  FILLER                  PIC X(01) VALUE SPACES.

019800* GRADE DE HORARIOS - 6 DIAS X 10 SLOTS, ROTULO EM BRANCO
019900* SIGNIFICA CELULA VAZIA.
020000 01  WKS-GRADE.
020100     05  WKG-DIA OCCURS 6 TIMES.
020200         10  WKG-SLOT OCCURS 10 TIMES.
020300             15  WKG-LABEL       PIC X(132) VALUE SPACES.
020400     05  FILLER                  PIC X(01) VALUE SPACES.

020500* CARGA DIARIA ACUMULADA DO PROFESSOR, ENTRE TODOS OS GRUPOS.
020600 01  WKS-CARGA-DIA.
020700     05  WKS-DAY-LOAD OCCURS 6 TIMES
020800                                 PIC 9(03) COMP VALUE ZEROS.
020900     05  FILLER                  PIC X(01) VALUE SPACES.

021000 01  WKS-CONTADORES.
021100     05  WKC-DIA                 PIC 9(01) COMP VALUE ZEROS.
021200     05  WKC-SLOT                PIC 9(02) COMP VALUE ZEROS.
021300     05  WKC-STU                 PIC 9(03) COMP VALUE ZEROS.
021400     05  WKC-STU-ACHADO          PIC 9(03) COMP VALUE ZEROS.
021500     05  WKC-GRUPO               PIC 9(03) COMP VALUE ZEROS.
021600     05  WKC-MEMBRO              PIC 9(01) COMP VALUE ZEROS.
021700     05  WKC-POS                 PIC 9(01) COMP VALUE ZEROS.
021800     05  WKC-ACEITOS             PIC 9(01) COMP VALUE ZEROS.
021900     05  WKC-NEEDED              PIC 9(02) COMP VALUE ZEROS.
022000     05  WKC-SCHEDULED           PIC 9(02) COMP VALUE ZEROS.
022100     05  WKC-PTR                 PIC 9(03) COMP VALUE ZEROS.
022200     05  WKC-ROTULO-LEN          PIC 9(03) COMP VALUE ZEROS.
022300     05  WKC-LEN                 PIC 9(02) COMP VALUE ZEROS.
022400     05  FILLER                  PIC X(01) VALUE SPACES.

022500 01  WKS-CHAVES.
022600     05  WFA-STUDWK              PIC X(01) VALUE 'N'.
022700         88  FIM-STUDWK                    VALUE 'S'.
022800     05  WFA-GROUP               PIC X(01) VALUE 'N'.
022900         88  FIM-GROUP                     VALUE 'S'.
023000     05  FILLER                  PIC X(02) VALUE SPACES.

023100 01  WKS-ROTULO-GRUPO.
023200     05  WKS-ROTULO              PIC X(132) VALUE SPACES.
023300     05  FILLER                  PIC X(01) VALUE SPACES.

023400 01  WKS-NUM-EDITADO.
023500     05  WKC-NUM-ED              PIC Z9.
023600     05  WKC-NEEDED-TXT          PIC X(02) VALUE SPACES.
023700     05  WKC-NEEDED-LEN          PIC 9(01) COMP VALUE ZEROS.
023800     05  WKC-SCHEDULED-TXT       PIC X(02) VALUE SPACES.
023900     05  WKC-SCHEDULED-LEN       PIC 9(01) COMP VALUE ZEROS.
024000     05  FILLER                  PIC X(01) VALUE SPACES.

024100 PROCEDURE DIVISION.

024200 0000-PRINCIPAL.
024300     PERFORM 0100-ABRE-ARQUIVOS
024400         THRU 0100-ABRE-ARQUIVOS-EXIT
024500     PERFORM 0150-LE-RUN-WORK
024600         THRU 0150-LE-RUN-WORK-EXIT
024700     PERFORM 0200-LE-STUDENT-WORK
024800         THRU 0200-LE-STUDENT-WORK-EXIT
024900         UNTIL FIM-STUDWK
025000     PERFORM 0300-LE-GROUP
025100         THRU 0300-LE-GROUP-EXIT
025200         UNTIL FIM-GROUP
025300     PERFORM 0400-MONTA-SINGLETON
025400         THRU 0400-MONTA-SINGLETON-EXIT
025500         VARYING WKC-STU FROM 1 BY 1
025600         UNTIL WKC-STU > WST-QTDE
025700     PERFORM 0500-AGENDA-GRUPOS
025800         THRU 0500-AGENDA-GRUPOS-EXIT
025900         VARYING WKC-GRUPO FROM 1 BY 1
026000         UNTIL WKC-GRUPO > WGP-QTDE
026100     PERFORM 0700-GRAVA-GRADE
026200         THRU 0700-GRAVA-GRADE-EXIT
026300         VARYING WKC-DIA FROM 1 BY 1 UNTIL WKC-DIA > 6
026400         AFTER WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > WCC-SLOTS
026500     PERFORM 0900-FINALIZA
026600         THRU 0900-FINALIZA-EXIT.

026700 0100-ABRE-ARQUIVOS.
026800     OPEN INPUT STUDENT-WORK
026900     IF STATUS-STUDWK NOT = '00'
027000         DISPLAY 'STUDWK.DAT INEXISTENTE - STATUS ' STATUS-STUDWK
027100              UPON CONSOLE-DEVICE
027200         STOP RUN
027300     END-IF
027400     OPEN INPUT GROUP-FILE
027500     IF STATUS-GROUP NOT = '00'
027600         DISPLAY 'GROUP.DAT INEXISTENTE - STATUS ' STATUS-GROUP
027700              UPON CONSOLE-DEVICE
027800         STOP RUN
027900     END-IF
028000     OPEN INPUT RUN-WORK
028100     IF STATUS-RUNWK NOT = '00'
028200         DISPLAY 'RUNWK.DAT INEXISTENTE - STATUS ' STATUS-RUNWK
028300              UPON CONSOLE-DEVICE
028400         STOP RUN
028500     END-IF
028600     OPEN OUTPUT TIMETABLE-CELL
028700     IF STATUS-GRADE NOT = '00'
028800         DISPLAY 'GRADE.DAT EM ERRO NA CRIACAO - STATUS '
028900                                             STATUS-GRADE
029000              UPON CONSOLE-DEVICE
029100         STOP RUN
029200     END-IF
029300     OPEN EXTEND CONFLICT
029400     IF STATUS-CONFLICT NOT = '00'
029500         DISPLAY 'CONFLICT.DAT EM ERRO NA EXTENSAO - STATUS '
029600                                             STATUS-CONFLICT
029700              UPON CONSOLE-DEVICE
029800         STOP RUN
029900     END-IF.
030000 0100-ABRE-ARQUIVOS-EXIT.
030100     EXIT.

030200 0150-LE-RUN-WORK.
030300     READ RUN-WORK
030400     MOVE RUW-CAMPUS-ID          TO WCC-ID
030500     MOVE RUW-CAMPUS-LABEL       TO WCC-LABEL
030600     MOVE RUW-SLOT-COUNT         TO WCC-SLOTS
030700     PERFORM 0152-COPIA-SLOT-CAMPUS
030800         THRU 0152-COPIA-SLOT-CAMPUS-EXIT
030900         VARYING WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10
031000     PERFORM 0154-COPIA-TEACHER
031100         THRU 0154-COPIA-TEACHER-EXIT
031200         VARYING WKC-DIA FROM 1 BY 1 UNTIL WKC-DIA > 6.
031300 0150-LE-RUN-WORK-EXIT.
031400     EXIT.

031500 0152-COPIA-SLOT-CAMPUS.
031600     MOVE RUW-SLOT-LABEL (WKC-SLOT) TO WCC-SLOT-LAB (WKC-SLOT).
031700 0152-COPIA-SLOT-CAMPUS-EXIT.
031800     EXIT.

031900 0154-COPIA-TEACHER.
032000     MOVE RUW-TCH-MAX-PER-DAY (WKC-DIA)
032100                           TO WTT-MAX-PER-DAY (WKC-DIA)
032200     PERFORM 0156-COPIA-UNAVAIL-TEACHER
032300         THRU 0156-COPIA-UNAVAIL-TEACHER-EXIT
032400         VARYING WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10.
032500 0154-COPIA-TEACHER-EXIT.
032600     EXIT.

032700 0156-COPIA-UNAVAIL-TEACHER.
032800     MOVE RUW-TCH-UNAVAIL (WKC-DIA WKC-SLOT)
032900               TO WTT-UNAVAIL (WKC-DIA WKC-SLOT).
033000 0156-COPIA-UNAVAIL-TEACHER-EXIT.
033100     EXIT.

033200 0200-LE-STUDENT-WORK.
033300     READ STUDENT-WORK
033400         AT END
033500             SET FIM-STUDWK TO TRUE
033600             GO TO 0200-LE-STUDENT-WORK-EXIT
033700     END-READ
033800     ADD 1 TO WST-QTDE
033900     MOVE WST-QTDE TO WKC-STU
034000     MOVE STW-NAME             TO WST-NOME (WKC-STU)
034100     MOVE STW-PERIODS-NEEDED   TO WST-PERIODOS (WKC-STU)
034200     MOVE 'N'                  TO WKS-GRP-FLAG (WKC-STU)
034300     PERFORM 0210-COPIA-FLAG-STUDWK
034400         THRU 0210-COPIA-FLAG-STUDWK-EXIT
034500         VARYING WKC-DIA FROM 1 BY 1 UNTIL WKC-DIA > 6
034600         AFTER WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > 10.
034700 0200-LE-STUDENT-WORK-EXIT.
034800     EXIT.

034900 0210-COPIA-FLAG-STUDWK.
035000     MOVE STW-AVAIL-FLAG (WKC-DIA WKC-SLOT)
035100               TO WST-DISP-FLAG (WKC-STU WKC-DIA WKC-SLOT).
035200 0210-COPIA-FLAG-STUDWK-EXIT.
035300     EXIT.

035400* REQ R2.1/R2.2 - NOMES SEM ALUNO CORRESPONDENTE SAO IGNORADOS;
035500* GRUPO SEM NENHUM MEMBRO ACEITO E DESCARTADO.
035600 0300-LE-GROUP.
035700     READ GROUP-FILE
035800         AT END
035900             SET FIM-GROUP TO TRUE
036000             GO TO 0300-LE-GROUP-EXIT
036100     END-READ
036200     PERFORM 0310-MONTA-GRUPO
036300         THRU 0310-MONTA-GRUPO-EXIT.
036400 0300-LE-GROUP-EXIT.
036500     EXIT.

036600 0310-MONTA-GRUPO.
036700     MOVE 0 TO WKC-ACEITOS
036800     PERFORM 0320-TESTA-MEMBRO-GRUPO
036900         THRU 0320-TESTA-MEMBRO-GRUPO-EXIT
037000         VARYING WKC-POS FROM 1 BY 1 UNTIL WKC-POS > 6
037100     IF WKC-ACEITOS = 0
037200         GO TO 0310-MONTA-GRUPO-EXIT.
037300     ADD 1 TO WGP-QTDE
037400     MOVE WKC-ACEITOS TO WGP-QTDE-MEMBROS (WGP-QTDE)
037500     PERFORM 0330-COPIA-MEMBRO-ACEITO
037600         THRU 0330-COPIA-MEMBRO-ACEITO-EXIT
037700         VARYING WKC-MEMBRO FROM 1 BY 1
037800         UNTIL WKC-MEMBRO > WKC-ACEITOS.
037900 0310-MONTA-GRUPO-EXIT.
038000     EXIT.

038100 0320-TESTA-MEMBRO-GRUPO.
038200     IF GRP-MEMBER (WKC-POS) = SPACES
038300         GO TO 0320-TESTA-MEMBRO-GRUPO-EXIT.
038400     PERFORM 0322-PROCURA-STUDENT-GRUPO
038500         THRU 0322-PROCURA-STUDENT-GRUPO-EXIT
038600     IF WKC-STU-ACHADO > 0
038700         ADD 1 TO WKC-ACEITOS
038800         MOVE GRP-MEMBER (WKC-POS)   TO WGS-NOME (WKC-ACEITOS)
038900         MOVE WKC-STU-ACHADO         TO WGS-INDICE (WKC-ACEITOS)
039000     END-IF.
039100 0320-TESTA-MEMBRO-GRUPO-EXIT.
039200     EXIT.

039300 0322-PROCURA-STUDENT-GRUPO.
039400     MOVE 0 TO WKC-STU-ACHADO
039500     PERFORM 0324-TESTA-STUDENT-GRUPO
039600         THRU 0324-TESTA-STUDENT-GRUPO-EXIT
039700         VARYING WKC-STU FROM 1 BY 1
039800         UNTIL WKC-STU > WST-QTDE OR WKC-STU-ACHADO > 0.
039900 0322-PROCURA-STUDENT-GRUPO-EXIT.
040000     EXIT.

040100 0324-TESTA-STUDENT-GRUPO.
040200     IF WST-NOME (WKC-STU) = GRP-MEMBER (WKC-POS)
040300         MOVE WKC-STU TO WKC-STU-ACHADO
040400     END-IF.
040500 0324-TESTA-STUDENT-GRUPO-EXIT.
040600     EXIT.

040700 0330-COPIA-MEMBRO-ACEITO.
040800     MOVE WGS-NOME (WKC-MEMBRO)
040900               TO WGP-MEMBRO (WGP-QTDE WKC-MEMBRO)
041000     MOVE WGS-INDICE (WKC-MEMBRO)
041100               TO WGP-INDICE (WGP-QTDE WKC-MEMBRO)
041200     MOVE WGS-INDICE (WKC-MEMBRO) TO WKC-STU
041300     MOVE 'S' TO WKS-GRP-FLAG (WKC-STU).
041400 0330-COPIA-MEMBRO-ACEITO-EXIT.
041500     EXIT.

041600* REQ R2.3 - ALUNO NAO CITADO EM NENHUM GRUPO EXPLICITO VIRA
041700* GRUPO AVULSO DE 1 MEMBRO, NA ORDEM DA TABELA DE ALUNOS.
041800 0400-MONTA-SINGLETON.
041900     IF WKS-GRP-FLAG (WKC-STU) = 'S'
042000         GO TO 0400-MONTA-SINGLETON-EXIT.
042100     ADD 1 TO WGP-QTDE
042200     MOVE 1 TO WGP-QTDE-MEMBROS (WGP-QTDE)
042300     MOVE WST-NOME (WKC-STU) TO WGP-MEMBRO (WGP-QTDE 1)
042400     MOVE WKC-STU            TO WGP-INDICE (WGP-QTDE 1).
042500 0400-MONTA-SINGLETON-EXIT.
042600     EXIT.

042700* MOTOR DE ESCALONAMENTO GREEDY - UM GRUPO POR CHAMADA. REQ
042800* R4.1 A R4.9.
042900 0500-AGENDA-GRUPOS.
043000     PERFORM 0510-MONTA-ROTULO
043100         THRU 0510-MONTA-ROTULO-EXIT
043200     PERFORM 0520-CALCULA-NEEDED
043300         THRU 0520-CALCULA-NEEDED-EXIT
043400     IF WKC-NEEDED = 0
043500         GO TO 0500-AGENDA-GRUPOS-EXIT.
043600     PERFORM 0530-CALCULA-COMUM
043700         THRU 0530-CALCULA-COMUM-EXIT
043800     MOVE 0 TO WKC-SCHEDULED
043900     PERFORM 0542-PREENCHE-SLOT
044000         THRU 0542-PREENCHE-SLOT-EXIT
044100         VARYING WKC-DIA FROM 1 BY 1
044200             UNTIL WKC-DIA > 6 OR WKC-SCHEDULED >= WKC-NEEDED
044300         AFTER WKC-SLOT FROM 1 BY 1
044400             UNTIL WKC-SLOT > WCC-SLOTS
044500     IF WKC-SCHEDULED < WKC-NEEDED
044600         PERFORM 0550-GRAVA-CONFLITO-AGENDA
044700             THRU 0550-GRAVA-CONFLITO-AGENDA-EXIT
044800     END-IF.
044900 0500-AGENDA-GRUPOS-EXIT.
045000     EXIT.

045100* REQ R2.4/U4.2A - NOMES SEPARADOS POR ", " NA ORDEM DO GRUPO.
045200 0510-MONTA-ROTULO.
045300     MOVE SPACES TO WKS-ROTULO
045400     MOVE 1 TO WKC-PTR
045500     PERFORM 0512-CONCATENA-MEMBRO
045600         THRU 0512-CONCATENA-MEMBRO-EXIT
045700         VARYING WKC-MEMBRO FROM 1 BY 1
045800         UNTIL WKC-MEMBRO > WGP-QTDE-MEMBROS (WKC-GRUPO)
045900     COMPUTE WKC-ROTULO-LEN = WKC-PTR - 1.
046000 0510-MONTA-ROTULO-EXIT.
046100     EXIT.

046200 0512-CONCATENA-MEMBRO.
046300     PERFORM 0513-TAMANHO-MEMBRO
046400         THRU 0513-TAMANHO-MEMBRO-EXIT
046500     IF WKC-MEMBRO > 1
046600         STRING ', ' DELIMITED BY SIZE
046700             INTO WKS-ROTULO
046800             WITH POINTER WKC-PTR
046900         END-STRING
047000     END-IF
047100     IF WKC-LEN > 0
047200         STRING WGP-MEMBRO (WKC-GRUPO WKC-MEMBRO) (1:WKC-LEN)
047300                 DELIMITED BY SIZE
047400             INTO WKS-ROTULO
047500             WITH POINTER WKC-PTR
047600         END-STRING
047700     END-IF.
047800 0512-CONCATENA-MEMBRO-EXIT.
047900     EXIT.

048000* TAMANHO UTIL DO NOME (SEM OS BRANCOS A DIREITA DO CAMPO X20).
048100 0513-TAMANHO-MEMBRO.
048200     MOVE 0 TO WKC-LEN
048300     PERFORM 0514-TESTA-CARACTER
048400         THRU 0514-TESTA-CARACTER-EXIT
048500         VARYING WKC-POS FROM 20 BY -1
048600         UNTIL WKC-POS < 1 OR WKC-LEN > 0.
048700 0513-TAMANHO-MEMBRO-EXIT.
048800     EXIT.

048900 0514-TESTA-CARACTER.
049000     IF WGP-MEMBRO (WKC-GRUPO WKC-MEMBRO) (WKC-POS:1)
049100                                 NOT = SPACE
049200         MOVE WKC-POS TO WKC-LEN
049300     END-IF.
049400 0514-TESTA-CARACTER-EXIT.
049500     EXIT.

049600* REQ R4.1 - NECESSIDADE DO GRUPO = MAXIMO ENTRE OS MEMBROS.
049700 0520-CALCULA-NEEDED.
049800     MOVE 0 TO WKC-NEEDED
049900     PERFORM 0522-TESTA-PERIODOS
050000         THRU 0522-TESTA-PERIODOS-EXIT
050100         VARYING WKC-MEMBRO FROM 1 BY 1
050200         UNTIL WKC-MEMBRO > WGP-QTDE-MEMBROS (WKC-GRUPO).
050300 0520-CALCULA-NEEDED-EXIT.
050400     EXIT.

050500 0522-TESTA-PERIODOS.
050600     MOVE WGP-INDICE (WKC-GRUPO WKC-MEMBRO) TO WKC-STU
050700     IF WST-PERIODOS (WKC-STU) > WKC-NEEDED
050800         MOVE WST-PERIODOS (WKC-STU) TO WKC-NEEDED
050900     END-IF.
051000 0522-TESTA-PERIODOS-EXIT.
051100     EXIT.

051200* REQ R3.1/R3.2 - INTERSECAO DE DISPONIBILIDADE, DIA A DIA.
051300 0530-CALCULA-COMUM.
051400     PERFORM 0532-CALCULA-COMUM-DIA
051500         THRU 0532-CALCULA-COMUM-DIA-EXIT
051600         VARYING WKC-DIA FROM 1 BY 1 UNTIL WKC-DIA > 6.
051700 0530-CALCULA-COMUM-EXIT.
051800     EXIT.

051900 0532-CALCULA-COMUM-DIA.
052000     PERFORM 0534-TESTA-SLOT-COMUM
052100         THRU 0534-TESTA-SLOT-COMUM-EXIT
052200         VARYING WKC-SLOT FROM 1 BY 1 UNTIL WKC-SLOT > WCC-SLOTS.
052300 0532-CALCULA-COMUM-DIA-EXIT.
052400     EXIT.

052500 0534-TESTA-SLOT-COMUM.
052600     MOVE 'Y' TO WCM-FLAG (WKC-DIA WKC-SLOT)
052700     PERFORM 0536-TESTA-MEMBRO-SLOT
052800         THRU 0536-TESTA-MEMBRO-SLOT-EXIT
052900         VARYING WKC-MEMBRO FROM 1 BY 1
053000         UNTIL WKC-MEMBRO > WGP-QTDE-MEMBROS (WKC-GRUPO)
053100            OR WCM-FLAG (WKC-DIA WKC-SLOT) = 'N'.
053200 0534-TESTA-SLOT-COMUM-EXIT.
053300     EXIT.

053400 0536-TESTA-MEMBRO-SLOT.
053500     MOVE WGP-INDICE (WKC-GRUPO WKC-MEMBRO) TO WKC-STU
053600     IF WST-DISP-FLAG (WKC-STU WKC-DIA WKC-SLOT) NOT = 'Y'
053700         MOVE 'N' TO WCM-FLAG (WKC-DIA WKC-SLOT)
053800     END-IF.
053900 0536-TESTA-MEMBRO-SLOT-EXIT.
054000     EXIT.

054100* REQ R4.3 A R4.8 - ENCAIXE GULOSO, DIA/SLOT CRESCENTES, SEM
054200* VOLTAR ATRAS.
054300 0542-PREENCHE-SLOT.
054400     IF WTT-UNAVAIL (WKC-DIA WKC-SLOT) = 'Y'
054500         GO TO 0542-PREENCHE-SLOT-EXIT.
054600     IF WTT-MAX-PER-DAY (WKC-DIA) > 0
054700        AND WKS-DAY-LOAD (WKC-DIA) >= WTT-MAX-PER-DAY (WKC-DIA)
054800         GO TO 0542-PREENCHE-SLOT-EXIT.
054900     IF WKC-SCHEDULED >= WKC-NEEDED
055000         GO TO 0542-PREENCHE-SLOT-EXIT.
055100     IF WCM-FLAG (WKC-DIA WKC-SLOT) NOT = 'Y'
055200         GO TO 0542-PREENCHE-SLOT-EXIT.
055300     IF WKG-LABEL (WKC-DIA WKC-SLOT) NOT = SPACES
055400         GO TO 0542-PREENCHE-SLOT-EXIT.
055500     MOVE WKS-ROTULO TO WKG-LABEL (WKC-DIA WKC-SLOT)
055600     ADD 1 TO WKC-SCHEDULED
055700     ADD 1 TO WKS-DAY-LOAD (WKC-DIA).
055800 0542-PREENCHE-SLOT-EXIT.
055900     EXIT.

056000* REQ R4.9 - MENSAGEM DE FALTA DE HORARIO, NUMEROS SEM ZEROS
056100* A ESQUERDA.
056200 0550-GRAVA-CONFLITO-AGENDA.
056300     PERFORM 0560-EDITA-NEEDED
056400         THRU 0560-EDITA-NEEDED-EXIT
056500     PERFORM 0562-EDITA-SCHEDULED
056600         THRU 0562-EDITA-SCHEDULED-EXIT
056700     MOVE SPACES TO CFL-MESSAGE
056800     MOVE 1 TO WKC-PTR
056900     STRING 'Could not schedule all periods for ['
057000                 DELIMITED BY SIZE
057100             WKS-ROTULO (1:WKC-ROTULO-LEN)
057200                 DELIMITED BY SIZE
057300             '] (needed ' DELIMITED BY SIZE
057400             WKC-NEEDED-TXT (1:WKC-NEEDED-LEN)
057500                 DELIMITED BY SIZE
057600             ', scheduled ' DELIMITED BY SIZE
057700             WKC-SCHEDULED-TXT (1:WKC-SCHEDULED-LEN)
057800                 DELIMITED BY SIZE
057900             ').' DELIMITED BY SIZE
058000         INTO CFL-MESSAGE
058100         WITH POINTER WKC-PTR
058200     END-STRING
058300     WRITE REG-CONFLICT.
058400 0550-GRAVA-CONFLITO-AGENDA-EXIT.
058500     EXIT.

058600 0560-EDITA-NEEDED.
058700     MOVE WKC-NEEDED TO WKC-NUM-ED
058800     IF WKC-NUM-ED (1:1) = SPACE
058900         MOVE WKC-NUM-ED (2:1) TO WKC-NEEDED-TXT
059000         MOVE 1 TO WKC-NEEDED-LEN
059100     ELSE
059200         MOVE WKC-NUM-ED TO WKC-NEEDED-TXT
059300         MOVE 2 TO WKC-NEEDED-LEN
059400     END-IF.
059500 0560-EDITA-NEEDED-EXIT.
059600     EXIT.

059700 0562-EDITA-SCHEDULED.
059800     MOVE WKC-SCHEDULED TO WKC-NUM-ED
059900     IF WKC-NUM-ED (1:1) = SPACE
060000         MOVE WKC-NUM-ED (2:1) TO WKC-SCHEDULED-TXT
060100         MOVE 1 TO WKC-SCHEDULED-LEN
060200     ELSE
060300         MOVE WKC-NUM-ED TO WKC-SCHEDULED-TXT
060400         MOVE 2 TO WKC-SCHEDULED-LEN
060500     END-IF.
060600 0562-EDITA-SCHEDULED-EXIT.
060700     EXIT.

060800 0700-GRAVA-GRADE.
060900     MOVE WKC-DIA TO CEL-DAY
061000     MOVE WKC-SLOT TO CEL-SLOT
061100     MOVE WCC-SLOT-LAB (WKC-SLOT) TO CEL-SLOT-LABEL
061200     MOVE WKG-LABEL (WKC-DIA WKC-SLOT) TO CEL-GROUP-LABEL
061300     WRITE REG-TIMETABLE-CELL.
061400 0700-GRAVA-GRADE-EXIT.
061500     EXIT.

061600 0900-FINALIZA.
061700     CLOSE STUDENT-WORK
061800     CLOSE GROUP-FILE
061900     CLOSE RUN-WORK
062000     CLOSE TIMETABLE-CELL
062100     CLOSE CONFLICT
062200     CHAIN 'TTBRPT.EXE'.
062300 0900-FINALIZA-EXIT.
062400     EXIT.








